000100*-----------------------------------------------------------------
000200       IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400       PROGRAM-ID.     EDWRPT.
000500       AUTHOR.         R. SAYLES.
000600       INSTALLATION.   CREW SYSTEMS DATA CTR.
000700       DATE-WRITTEN.   03/11/87.
000800       DATE-COMPILED.  03/11/87.
000900       SECURITY.       NON-CONFIDENTIAL.
001000******************************************************************
001100*    EDWRPT  --  EARLY/DUTY WINDOW (EDW) BID PERIOD TRIP REPORT  *
001200*                                                                *
001300*    READS ONE BID PERIOD'S WORTH OF TRIP (PAIRING) RECORDS AND  *
001400*    CLASSIFIES EACH TRIP EDW OR DAY BASED ON WHETHER ANY DUTY   *
001500*    DAY TOUCHES THE 02:30-05:00 LOCAL WINDOW.  PRODUCES A TRIP  *
001600*    LEVEL DETAIL FILE, FOUR SUMMARY FILES, AN EDW TRIP-ID FILE  *
001700*    AND A PRINTED REPORT FOR THE DOMICILE/AIRCRAFT/BID PERIOD   *
001800*    NAMED ON THE RUN PARAMETER CARD.                           *
001900*                                                                *
002000*    MODIFICATION LOG                                            *
002100*    DATE       BY     TKT      DESCRIPTION                     *
002200*    --------   -----  -------  ------------------------------- *
002300*    03/11/87   RTS    CR-0118  ORIGINAL PROGRAM.  REPLACES THE   *
002400*                      MANUAL TRIP-BY-TRIP REVIEW DONE BY THE    *
002500*                      SCHEDULING DESK EACH BID PERIOD.          *
002600*    09/02/88   RTS    CR-0154  DUTY DAY TABLE WIDENED TO 14     *
002700*                      ENTRIES; LONGHAUL PAIRINGS WERE GETTING   *
002800*                      TRUNCATED AT THE OLD 10-DAY LIMIT.        *
002900*    02/17/90   DWC    CR-0177  ADDED THE EDW-BY-LENGTH BREAKOUT *
003000*                      FILE - SCHEDULING WANTED EDW VS DAY       *
003100*                      COUNTS SPLIT OUT PER TRIP LENGTH.         *
003200*    06/14/91   DWC    CR-0209  ADDED THE THREE WEIGHTED EDW     *
003300*                      PERCENTAGE METRICS TO THE REPORT AND TO   *
003400*                      THE NEW WEIGHTING SUMMARY FILE.           *
003500*    04/03/93   DWC    CR-0231  CORRECTED THE WRAP-AROUND DUTY    *
003600*                      WINDOW TEST - A DUTY DAY ENDING AT 0115   *
003700*                      AFTER A 2300 START WAS NOT BEING FLAGGED. *
003800*    01/09/95   DWC    CR-0260  RAN THE SAME FIX THROUGH A        *
003900*                      SECOND TIME WITH A MINUTES-SINCE-MIDNIGHT *
004000*                      COMPARE - EASIER TO PROVE OUT THAN THE    *
004100*                      CLOCK-TIME VERSION IT REPLACED.           *
004200*    11/30/98   MPK    Y2K-041  REVIEWED FOR CENTURY WINDOW      *
004300*                      EXPOSURE.  NO 2-DIGIT YEAR FIELDS IN THIS *
004400*                      PROGRAM OR ITS FILES.  NO CHANGE REQUIRED.*
004500*    03/02/99   MPK    Y2K-041  RE-CERTIFIED AFTER THE SHOP-WIDE *
004600*                      Y2K SIGN-OFF PASS.  NO CHANGE.            *
004700*    04/22/03   MPK    CR-0318  BID-PERIOD WIDENED ON THE PARM    *
004800*                      CARD TO 4 BYTES.  REPORT TITLE AND        *
004900*                      DEFAULTING LOGIC UPDATED TO MATCH.        *
005000*    10/11/06   JKL    CR-0344  RUN PARAMETER CARD NOW VALIDATED *
005100*                      FOR STRAY NON-ALPHANUMERIC PUNCH ERRORS   *
005200*                      BEFORE DEFAULTING - BAD CARDS WERE        *
005300*                      SILENTLY PASSING THROUGH AS "VALID".      *
005400*    07/18/07   TRM    CR-0360  PULLED THE EOF AND PAGE-CONTROL  *
005500*                      SWITCHES OUT OF WORKING-STORAGE GROUPS    *
005600*                      TO STANDALONE 77-LEVEL ITEMS PER THE      *
005700*                      SHOP STANDARD FOR SCALAR SWITCHES AND     *
005800*                      CONSTANTS - SAME IDIOM HOSPEDIT USES.     *
005900*    07/18/07   TRM    CR-0361  EXPANDED THE INLINE COMMENTARY   *
006000*                      THROUGH THE CLASSIFIER, ACCUMULATOR AND   *
006100*                      REPORT PARAGRAPHS.  AN INTERNAL AUDIT     *
006200*                      FLAGGED THE WINDOW-TEST LOGIC AS UNDER-   *
006300*                      DOCUMENTED FOR A PROGRAM THAT GETS ONE    *
006400*                      MAINTAINER EVERY FEW YEARS.               *
006500******************************************************************
006600*-----------------------------------------------------------------
006700       ENVIRONMENT DIVISION.
006800*-----------------------------------------------------------------
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER.   IBM-390.
007100       OBJECT-COMPUTER.   IBM-390.
007200       SPECIAL-NAMES.
007300           C01 IS TOP-OF-FORM
007400           CLASS VALID-PARM-CHARS IS 'A' THRU 'Z', '0' THRU '9',
007500                                      SPACE
007600           UPSI-0 ON  STATUS IS RERUN-REQUESTED
007700                  OFF STATUS IS RERUN-NOT-REQUESTED.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000*          RUN-PARM-FILE CARRIES THE ONE CARD THAT TELLS THE JOB
008100*          WHICH DOMICILE, AIRCRAFT AND BID PERIOD IT IS RUNNING
008200*          FOR.  FILE STATUS IS CHECKED RATHER THAN TRUSTED TO
008300*          AN AT-END CLAUSE ALONE, PER SHOP STANDARD.
008400           SELECT RUN-PARM-FILE
008500               ASSIGN TO RUNPARM
008600               ORGANIZATION IS SEQUENTIAL
008700               FILE STATUS IS RP-FILE-STATUS.
008800
008900*          TRIP-FILE IS THE BID PERIOD'S WHOLE SET OF TRIPS -
009000*          ONE RECORD PER PAIRING, ORDER IMMATERIAL.
009100           SELECT TRIP-FILE
009200               ASSIGN TO TRIPIN
009300               ORGANIZATION IS SEQUENTIAL
009400               FILE STATUS IS TR-FILE-STATUS.
009500
009600*          TRIP-DETAIL-FILE - ONE RECORD PER TRIP, EDW OR DAY.
009700           SELECT TRIP-DETAIL-FILE
009800               ASSIGN TO TRIPDTL
009900               ORGANIZATION IS SEQUENTIAL.
010000
010100*          LENGTH-SUMMARY-FILE - ONE RECORD PER TRIP LENGTH SEEN.
010200           SELECT LENGTH-SUMMARY-FILE
010300               ASSIGN TO LENSUMM
010400               ORGANIZATION IS SEQUENTIAL.
010500
010600*          EDW-VS-DAY-FILE - EXACTLY TWO RECORDS, EDW AND DAY.
010700           SELECT EDW-VS-DAY-FILE
010800               ASSIGN TO EDWVSDAY
010900               ORGANIZATION IS SEQUENTIAL.
011000
011100*          EDW-BY-LENGTH-FILE - EDW/DAY SPLIT PER TRIP LENGTH,
011200*          ADDED UNDER CR-0177 FOR THE LENGTH-VS-EDW STUDY.
011300           SELECT EDW-BY-LENGTH-FILE
011400               ASSIGN TO EDWBYLEN
011500               ORGANIZATION IS SEQUENTIAL.
011600
011700*          WEIGHTING-FILE - THE THREE WEIGHTED EDW METRICS
011800*          ADDED UNDER CR-0209.
011900           SELECT WEIGHTING-FILE
012000               ASSIGN TO EDWWGHT
012100               ORGANIZATION IS SEQUENTIAL.
012200
012300*          EDW-TRIP-ID-FILE - ONE RECORD PER EDW TRIP, FEEDS
012400*          WHATEVER DOWNSTREAM JOB NEEDS THE BARE TRIP NUMBERS.
012500           SELECT EDW-TRIP-ID-FILE
012600               ASSIGN TO EDWIDS
012700               ORGANIZATION IS SEQUENTIAL.
012800
012900*          PRINT-FILE - THE HUMAN-READABLE VERSION OF ALL FOUR
013000*          SUMMARY FILES, FOR THE SCHEDULING DESK'S BINDER.
013100           SELECT PRINT-FILE
013200               ASSIGN TO EDWPRT
013300               ORGANIZATION IS SEQUENTIAL.
013400*-----------------------------------------------------------------
013500       DATA DIVISION.
013600*-----------------------------------------------------------------
013700       FILE SECTION.
013800       FD  RUN-PARM-FILE
013900           RECORDING MODE IS F
014000           LABEL RECORDS ARE STANDARD
014100           RECORD CONTAINS 80 CHARACTERS
014200           BLOCK CONTAINS 0 RECORDS
014300           DATA RECORD IS RUN-PARM-FD-REC.
014400       01  RUN-PARM-FD-REC.
014500           05  FILLER              PIC X(80).
014600*
014700       FD  TRIP-FILE
014800           RECORDING MODE IS F
014900           LABEL RECORDS ARE STANDARD
015000           RECORD CONTAINS 140 CHARACTERS
015100           BLOCK CONTAINS 0 RECORDS
015200           DATA RECORD IS TRIP-FD-REC.
015300       01  TRIP-FD-REC.
015400           05  FILLER              PIC X(140).
015500*
015600       FD  TRIP-DETAIL-FILE
015700           RECORDING MODE IS F
015800           LABEL RECORDS ARE STANDARD
015900           RECORD CONTAINS 20 CHARACTERS
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS TRIP-DETAIL-FD-REC.
016200       01  TRIP-DETAIL-FD-REC.
016300           05  FILLER              PIC X(20).
016400*
016500       FD  LENGTH-SUMMARY-FILE
016600           RECORDING MODE IS F
016700           LABEL RECORDS ARE STANDARD
016800           RECORD CONTAINS 20 CHARACTERS
016900           BLOCK CONTAINS 0 RECORDS
017000           DATA RECORD IS LENGTH-SUMMARY-FD-REC.
017100       01  LENGTH-SUMMARY-FD-REC.
017200           05  FILLER              PIC X(20).
017300*
017400       FD  EDW-VS-DAY-FILE
017500           RECORDING MODE IS F
017600           LABEL RECORDS ARE STANDARD
017700           RECORD CONTAINS 20 CHARACTERS
017800           BLOCK CONTAINS 0 RECORDS
017900           DATA RECORD IS EDW-VS-DAY-FD-REC.
018000       01  EDW-VS-DAY-FD-REC.
018100           05  FILLER              PIC X(20).
018200*
018300       FD  EDW-BY-LENGTH-FILE
018400           RECORDING MODE IS F
018500           LABEL RECORDS ARE STANDARD
018600           RECORD CONTAINS 20 CHARACTERS
018700           BLOCK CONTAINS 0 RECORDS
018800           DATA RECORD IS EDW-BY-LENGTH-FD-REC.
018900       01  EDW-BY-LENGTH-FD-REC.
019000           05  FILLER              PIC X(20).
019100*
019200       FD  WEIGHTING-FILE
019300           RECORDING MODE IS F
019400           LABEL RECORDS ARE STANDARD
019500           RECORD CONTAINS 40 CHARACTERS
019600           BLOCK CONTAINS 0 RECORDS
019700           DATA RECORD IS WEIGHTING-FD-REC.
019800       01  WEIGHTING-FD-REC.
019900           05  FILLER              PIC X(40).
020000*
020100       FD  EDW-TRIP-ID-FILE
020200           RECORDING MODE IS F
020300           LABEL RECORDS ARE STANDARD
020400           RECORD CONTAINS 10 CHARACTERS
020500           BLOCK CONTAINS 0 RECORDS
020600           DATA RECORD IS EDW-TRIP-ID-FD-REC.
020700       01  EDW-TRIP-ID-FD-REC.
020800           05  FILLER              PIC X(10).
020900*
021000       FD  PRINT-FILE
021100           RECORDING MODE IS F
021200           LABEL RECORDS ARE STANDARD
021300           RECORD CONTAINS 132 CHARACTERS
021400           BLOCK CONTAINS 0 RECORDS
021500           DATA RECORD IS PRINT-FD-REC.
021600       01  PRINT-FD-REC.
021700           05  FILLER              PIC X(132).
021800*-----------------------------------------------------------------
021900       WORKING-STORAGE SECTION.
022000*-----------------------------------------------------------------
022100*    INPUT RECORD LAYOUTS - SHARED WITH ANY OTHER BID-PERIOD JOB *
022200*    THAT NEEDS THE SAME TRIP OR RUN-PARAMETER CARD.             *
022300*-----------------------------------------------------------------
022400       COPY EDWTRIP.
022500*
022600       01  WS-FILE-STATUS-CODES.
022700           05  RP-FILE-STATUS          PIC X(02)  VALUE '00'.
022800               88  RP-AT-EOF                       VALUE '10'.
022900           05  TR-FILE-STATUS          PIC X(02)  VALUE '00'.
023000               88  TR-AT-EOF                       VALUE '10'.
023100           05  FILLER                  PIC X(04).
023200*
023300*    STANDALONE SWITCHES AND REPORT-CONTROL CONSTANTS, 77-LEVEL   *
023400*    PER THE SHOP STANDARD (SEE HOSPEDIT FOR THE SAME IDIOM).     *
023500*    EACH SWITCH CARRIES ITS OWN 88-LEVEL CONDITION NAME SO THE   *
023600*    PROCEDURE DIVISION TESTS "RUNPARM-EOF", NOT "= 'Y'" - THE    *
023700*    SAME HABIT AS THE FILE-STATUS 88-LEVELS ABOVE.               *
023800       77  WS-RUNPARM-EOF-SW           PIC X(01)  VALUE 'N'.
023900           88  RUNPARM-EOF                        VALUE 'Y'.
024000       77  WS-TRIP-EOF-SW              PIC X(01)  VALUE 'N'.
024100           88  TRIP-EOF                           VALUE 'Y'.
024200       77  WS-DUTY-EDW-SW              PIC X(01)  VALUE 'N'.
024300           88  DUTY-DAY-IS-EDW                    VALUE 'Y'.
024400       77  WS-TRIP-EDW-SW              PIC X(01)  VALUE 'N'.
024500           88  THIS-TRIP-IS-EDW                   VALUE 'Y'.
024600*          REPORT-CONTROL CONSTANT AND COUNTERS - SAME THREE
024700*          ITEMS HOSPEDIT CARRIES AS REPORT-MAX-LINES, LINE-CTR
024800*          AND PAGE-NO.  THIS REPORT NEVER RUNS LONG ENOUGH TO
024900*          ACTUALLY PAGE-BREAK (SEE THE NOTE AT 600-PRINT-REPORT)
025000*          BUT THE COUNTERS ARE KEPT SO THE PROGRAM LOOKS AND
025100*          BEHAVES LIKE EVERY OTHER PRINT JOB IN THE SHOP.
025200       77  WS-REPORT-MAX-LINES         PIC 9(02)  VALUE 55.
025300       77  WS-LINE-CTR                 PIC 9(04)  COMP VALUE 0.
025400       77  WS-PAGE-NO                  PIC 9(04)  COMP VALUE 0.
025500*
025600       01  WS-RUN-TITLE-FIELDS.
025700           05  WS-EFF-DOMICILE         PIC X(03).
025800           05  WS-EFF-AIRCRAFT         PIC X(04).
025900           05  WS-EFF-BID-PERIOD       PIC X(04).
026000           05  WS-REPORT-TITLE         PIC X(60)  VALUE SPACES.
026100           05  FILLER                  PIC X(20).
026200*
026300*    TABLE ACCUMULATES COUNTS PER TRIP LENGTH, 1 THRU 14 DAYS.    *
026400*    SUBSCRIPTED BY TRIP LENGTH ITSELF SO 400-ACCUM-TRIP NEVER    *
026500*    HAS TO SEARCH THE TABLE - SET LEN-IDX TO THE LENGTH AND GO.  *
026600       01  WS-LENGTH-TABLE.
026700           05  LEN-TAB OCCURS 14 TIMES
026800                       INDEXED BY LEN-IDX.
026900               10  LEN-TRIP-COUNT      PIC 9(05)  COMP VALUE 0.
027000               10  LEN-EDW-COUNT       PIC 9(05)  COMP VALUE 0.
027100               10  LEN-DAY-COUNT       PIC 9(05)  COMP VALUE 0.
027200           05  FILLER                  PIC X(04).
027300*
027400*    RUN-WIDE ACCUMULATORS.  THE FIRST THREE FEED THE TRIP-LEVEL  *
027500*    COUNTS AND METRIC 1; THE NEXT TWO FEED METRIC 2 (TRIP-LENGTH *
027600*    DAYS RATHER THAN TRIP COUNT); THE LAST TWO FEED METRIC 3     *
027700*    (DUTY DAYS RATHER THAN TRIPS).  SEE 540-WRITE-WEIGHTING.     *
027800       01  WS-ACCUMULATORS.
027900           05  WS-TOTAL-TRIPS          PIC 9(05)  COMP VALUE 0.
028000           05  WS-EDW-TRIPS            PIC 9(05)  COMP VALUE 0.
028100           05  WS-DAY-TRIPS            PIC 9(05)  COMP VALUE 0.
028200           05  WS-TOTAL-LENGTH-DAYS    PIC 9(07)  COMP VALUE 0.
028300           05  WS-EDW-LENGTH-DAYS      PIC 9(07)  COMP VALUE 0.
028400           05  WS-TOTAL-DUTY-DAYS      PIC 9(07)  COMP VALUE 0.
028500           05  WS-EDW-DUTY-DAYS        PIC 9(07)  COMP VALUE 0.
028600           05  FILLER                  PIC X(04).
028700*
028800*    WORK FIELDS FOR THE DUTY-WINDOW OVERLAP TEST.  THE WINDOW    *
028900*    ITSELF, 02:30 THROUGH 05:00 LOCAL, IS CARRIED AS MINUTES-    *
029000*    SINCE-MIDNIGHT (150 AND 300) PER THE CR-0260 REWRITE.        *
029100       01  WS-CLASSIFIER-FIELDS.
029200           05  WS-START-MINUTES        PIC 9(04)  COMP VALUE 0.
029300           05  WS-END-MINUTES          PIC 9(04)  COMP VALUE 0.
029400           05  WS-WINDOW-LO            PIC 9(04)  COMP VALUE 150.
029500           05  WS-WINDOW-HI            PIC 9(04)  COMP VALUE 300.
029600           05  FILLER                  PIC X(04).
029700*
029800*    SHARED WORK FIELDS FOR 550-COMPUTE-SAFE-PCT - PART AND BASE  *
029900*    ARE LOADED BY THE CALLING PARAGRAPH, RESULT IS READ BACK.    *
030000       01  WS-PERCENT-WORK-FIELDS.
030100           05  WS-PCT-PART             PIC 9(07)  COMP VALUE 0.
030200           05  WS-PCT-BASE             PIC 9(07)  COMP VALUE 0.
030300           05  WS-PCT-RESULT           PIC 999V9          VALUE 0.
030400           05  FILLER                  PIC X(04).
030500*
030600       01  WS-CURRENT-DATE-FIELDS.
030700           05  WS-CURRENT-DATE.
030800               10  WS-CUR-YEAR         PIC 9(04).
030900               10  WS-CUR-MONTH        PIC 9(02).
031000               10  WS-CUR-DAY          PIC 9(02).
031100           05  FILLER                  PIC X(15).
031200*-----------------------------------------------------------------
031300*    TRIP-LEVEL EDW FLAG OUTPUT RECORD                           *
031400*-----------------------------------------------------------------
031500       01  TRIP-DETAIL-REC.
031600           05  TD-TRIP-ID              PIC 9(06).
031700           05  TD-TRIP-TYPE            PIC X(03).
031800           05  TD-TRIP-LENGTH          PIC 9(02).
031900           05  FILLER                  PIC X(09).
032000*-----------------------------------------------------------------
032100*    TRIP-LENGTH SUMMARY OUTPUT RECORD                           *
032200*-----------------------------------------------------------------
032300       01  LENGTH-SUMMARY-REC.
032400           05  LS-TRIP-LENGTH          PIC 9(02).
032500           05  LS-TRIP-COUNT           PIC 9(05).
032600           05  LS-PCT-OF-TRIPS         PIC 9(03)V9.
032700           05  FILLER                  PIC X(09).
032800*-----------------------------------------------------------------
032900*    EDW VS DAY SUMMARY OUTPUT RECORD                            *
033000*-----------------------------------------------------------------
033100       01  EDW-VS-DAY-REC.
033200           05  EV-TRIP-TYPE            PIC X(03).
033300           05  EV-TRIP-COUNT           PIC 9(05).
033400           05  EV-PCT-OF-TRIPS         PIC 9(03)V9.
033500           05  FILLER                  PIC X(08).
033600*-----------------------------------------------------------------
033700*    EDW BY TRIP LENGTH OUTPUT RECORD                            *
033800*-----------------------------------------------------------------
033900       01  EDW-BY-LENGTH-REC.
034000           05  EL-TRIP-LENGTH          PIC 9(02).
034100           05  EL-EDW-COUNT            PIC 9(05).
034200           05  EL-DAY-COUNT            PIC 9(05).
034300           05  EL-EDW-PCT              PIC 9(03)V9.
034400           05  FILLER                  PIC X(04).
034500*-----------------------------------------------------------------
034600*    WEIGHTED EDW METRIC OUTPUT RECORD                           *
034700*-----------------------------------------------------------------
034800       01  WEIGHTING-REC.
034900           05  WM-METRIC               PIC X(30).
035000           05  WM-VALUE                PIC 9(03)V9.
035100           05  FILLER                  PIC X(06).
035200*-----------------------------------------------------------------
035300*    EDW TRIP-ID OUTPUT RECORD                                   *
035400*-----------------------------------------------------------------
035500       01  EDW-TRIP-ID-REC.
035600           05  EI-TRIP-ID              PIC 9(06).
035700           05  FILLER                  PIC X(04).
035800*=================================================================
035900*    PRINTED REPORT LINES                                        *
036000*=================================================================
036100       01  RPT-BLANK-LINE.
036200           05  FILLER              PIC X(132) VALUE SPACES.
036300*
036400       01  RPT-TITLE-LINE.
036500           05  FILLER                  PIC X(10) VALUE SPACES.
036600           05  RT-TITLE-TEXT           PIC X(60).
036700           05  FILLER                  PIC X(62) VALUE SPACES.
036800*
036900       01  RPT-SEC1-HEADER.
037000           05  FILLER                  PIC X(10) VALUE SPACES.
037100           05  FILLER                  PIC X(30)
037200               VALUE 'WEIGHTED EDW SUMMARY'.
037300           05  FILLER                  PIC X(92) VALUE SPACES.
037400*
037500       01  RPT-SEC1-COL-HDR.
037600           05  FILLER                  PIC X(10) VALUE SPACES.
037700           05  FILLER                  PIC X(30) VALUE 'METRIC'.
037800           05  FILLER                  PIC X(10) VALUE SPACES.
037900           05  FILLER                  PIC X(05) VALUE 'VALUE'.
038000           05  FILLER                  PIC X(77) VALUE SPACES.
038100*
038200       01  RPT-SEC1-RULE.
038300           05  FILLER                  PIC X(10) VALUE SPACES.
038400           05  FILLER                  PIC X(30) VALUE ALL '-'.
038500           05  FILLER                  PIC X(10) VALUE SPACES.
038600           05  FILLER                  PIC X(05) VALUE ALL '-'.
038700           05  FILLER                  PIC X(77) VALUE SPACES.
038800*
038900       01  RPT-SEC1-DETAIL.
039000           05  FILLER                  PIC X(10) VALUE SPACES.
039100           05  S1-METRIC               PIC X(30).
039200           05  FILLER                  PIC X(10) VALUE SPACES.
039300           05  S1-VALUE                PIC ZZ9.9.
039400           05  FILLER                  PIC X(01) VALUE '%'.
039500           05  FILLER                  PIC X(76) VALUE SPACES.
039600*
039700       01  RPT-SEC2-HEADER.
039800           05  FILLER                  PIC X(10) VALUE SPACES.
039900           05  FILLER                  PIC X(30)
040000               VALUE 'TRIPS BY TYPE'.
040100           05  FILLER                  PIC X(92) VALUE SPACES.
040200*
040300       01  RPT-SEC2-COL-HDR.
040400           05  FILLER                  PIC X(10) VALUE SPACES.
040500           05  FILLER                  PIC X(04) VALUE 'TYPE'.
040600           05  FILLER                  PIC X(10) VALUE SPACES.
040700           05  FILLER                  PIC X(05) VALUE 'COUNT'.
040800           05  FILLER                  PIC X(103) VALUE SPACES.
040900*
041000       01  RPT-SEC2-RULE.
041100           05  FILLER                  PIC X(10) VALUE SPACES.
041200           05  FILLER                  PIC X(04) VALUE ALL '-'.
041300           05  FILLER                  PIC X(10) VALUE SPACES.
041400           05  FILLER                  PIC X(05) VALUE ALL '-'.
041500           05  FILLER                  PIC X(103) VALUE SPACES.
041600*
041700       01  RPT-SEC2-DETAIL.
041800           05  FILLER                  PIC X(10) VALUE SPACES.
041900           05  S2-TYPE                 PIC X(04).
042000           05  FILLER                  PIC X(10) VALUE SPACES.
042100           05  S2-COUNT                PIC ZZZZ9.
042200           05  FILLER                  PIC X(103) VALUE SPACES.
042300*
042400       01  RPT-SEC3-HEADER.
042500           05  FILLER                  PIC X(10) VALUE SPACES.
042600           05  FILLER                  PIC X(30)
042700               VALUE 'TRIP LENGTH BREAKDOWN'.
042800           05  FILLER                  PIC X(92) VALUE SPACES.
042900*
043000       01  RPT-SEC3-COL-HDR.
043100           05  FILLER                  PIC X(10) VALUE SPACES.
043200           05  FILLER                  PIC X(06) VALUE 'LENGTH'.
043300           05  FILLER                  PIC X(05) VALUE SPACES.
043400           05  FILLER                  PIC X(05) VALUE 'TRIPS'.
043500           05  FILLER                  PIC X(05) VALUE SPACES.
043600           05  FILLER                  PIC X(06) VALUE 'PCT'.
043700           05  FILLER                  PIC X(05) VALUE SPACES.
043800           05  FILLER                  PIC X(09) VALUE 'EDW COUNT'.
043900           05  FILLER                  PIC X(05) VALUE SPACES.
044000           05  FILLER                  PIC X(07) VALUE 'EDW PCT'.
044100           05  FILLER                  PIC X(71) VALUE SPACES.
044200*
044300       01  RPT-SEC3-RULE.
044400           05  FILLER                  PIC X(10) VALUE SPACES.
044500           05  FILLER                  PIC X(06) VALUE ALL '-'.
044600           05  FILLER                  PIC X(05) VALUE SPACES.
044700           05  FILLER                  PIC X(05) VALUE ALL '-'.
044800           05  FILLER                  PIC X(05) VALUE SPACES.
044900           05  FILLER                  PIC X(06) VALUE ALL '-'.
045000           05  FILLER                  PIC X(05) VALUE SPACES.
045100           05  FILLER                  PIC X(09) VALUE ALL '-'.
045200           05  FILLER                  PIC X(05) VALUE SPACES.
045300           05  FILLER                  PIC X(07) VALUE ALL '-'.
045400           05  FILLER                  PIC X(71) VALUE SPACES.
045500*
045600       01  RPT-SEC3-DETAIL.
045700           05  FILLER                  PIC X(10) VALUE SPACES.
045800           05  S3-LENGTH               PIC Z9.
045900           05  FILLER                  PIC X(09) VALUE SPACES.
046000           05  S3-TRIP-COUNT           PIC ZZZZ9.
046100           05  FILLER                  PIC X(05) VALUE SPACES.
046200           05  S3-PCT                  PIC ZZ9.9.
046300           05  FILLER                  PIC X(01) VALUE '%'.
046400           05  FILLER                  PIC X(04) VALUE SPACES.
046500           05  S3-EDW-COUNT            PIC ZZZZ9.
046600           05  FILLER                  PIC X(09) VALUE SPACES.
046700           05  S3-EDW-PCT              PIC ZZ9.9.
046800           05  FILLER                  PIC X(01) VALUE '%'.
046900           05  FILLER                  PIC X(60) VALUE SPACES.
047000*
047100       01  RPT-SEC3-TOTAL.
047200           05  FILLER                  PIC X(08) VALUE SPACES.
047300           05  FILLER                  PIC X(05) VALUE 'TOTAL'.
047400           05  FILLER                  PIC X(06) VALUE SPACES.
047500           05  S3T-TRIP-COUNT          PIC ZZZZ9.
047600           05  FILLER                  PIC X(05) VALUE SPACES.
047700           05  S3T-PCT                 PIC ZZ9.9.
047800           05  FILLER                  PIC X(01) VALUE '%'.
047900           05  FILLER                  PIC X(04) VALUE SPACES.
048000           05  S3T-EDW-COUNT           PIC ZZZZ9.
048100           05  FILLER                  PIC X(09) VALUE SPACES.
048200           05  S3T-EDW-PCT             PIC ZZ9.9.
048300           05  FILLER                  PIC X(01) VALUE '%'.
048400           05  FILLER                  PIC X(60) VALUE SPACES.
048500*-----------------------------------------------------------------
048600       PROCEDURE DIVISION.
048700*-----------------------------------------------------------------
048800*    000-MAIN-LINE IS THE WHOLE JOB IN FIVE STEPS - GET READY,    *
048900*    WORK THE TRIP FILE ONE TRIP AT A TIME UNTIL IT RUNS OUT,     *
049000*    ROLL THE ACCUMULATORS INTO THE SUMMARY FILES, PRINT THE      *
049100*    REPORT, CLOSE EVERYTHING DOWN.  NOTHING ELSE IN THE PROGRAM  *
049200*    IS CALLED FROM ANYWHERE BUT HERE.                            *
049300       000-MAIN-LINE.
049400           PERFORM 010-HOUSEKEEPING    THRU 010-EXIT.
049500*          MAIN PROCESSING LOOP - ONE PASS PER TRIP RECORD, UNTIL
049600*          200-READ-TRIP SETS TRIP-EOF.  NO TRIP IS EVER READ
049700*          TWICE AND NO TRIP IS EVER SKIPPED.
049800           PERFORM 100-PROCESS-TRIPS   THRU 100-EXIT
049900                   UNTIL TRIP-EOF.
050000           PERFORM 500-FINISH-TOTALS   THRU 500-EXIT.
050100           PERFORM 600-PRINT-REPORT    THRU 600-EXIT.
050200           PERFORM 900-WRAP-UP         THRU 900-EXIT.
050300           GOBACK.
050400*
050500*    010-HOUSEKEEPING CLEARS THE WORK TABLES AND ACCUMULATORS SO  *
050600*    A RERUN IN THE SAME STEP DOES NOT INHERIT COUNTS FROM A      *
050700*    PRIOR ABEND, CHECKS THE RERUN UPSI SWITCH (LEFT OVER FROM    *
050800*    THE JCL RESTART PROCEDURE - NOT ACTED ON, JUST LOGGED), AND  *
050900*    OPENS EVERY FILE THE PROGRAM TOUCHES BEFORE THE FIRST READS. *
051000       010-HOUSEKEEPING.
051100*          THE LENGTH TABLE AND ACCUMULATORS ARE GROUP ITEMS SO
051200*          ONE INITIALIZE CLEARS ALL FOURTEEN TABLE ENTRIES AND
051300*          ALL SEVEN RUN-WIDE COUNTERS IN ONE STATEMENT.  THE
051400*          SWITCHES AND PAGE-CONTROL FIELDS ARE 77-LEVEL NOW, SO
051500*          THEY ARE RESET INDIVIDUALLY BELOW INSTEAD.
051600           INITIALIZE WS-LENGTH-TABLE,
051700                      WS-ACCUMULATORS.
051800           MOVE 0 TO WS-LINE-CTR
051900                     WS-PAGE-NO.
052000
052100*          THE RERUN SWITCH IS SET BY OPERATIONS WHEN THIS STEP
052200*          IS RESTARTED AFTER AN ABEND.  THE PROGRAM HAS NO
052300*          CHECKPOINT DATA TO RECOVER, SO A RERUN IS JUST A
052400*          FRESH RUN - THE MESSAGE IS FOR THE OPERATOR'S LOG.
052500           IF RERUN-REQUESTED
052600               DISPLAY 'EDWRPT - RERUN SWITCH ON, PROCESSING '
052700                       'CONTINUES AS A NORMAL RUN'
052800           END-IF.
052900
053000*          ALL SEVEN FILES ARE OPENED TOGETHER HERE, NOT AS EACH
053100*          ONE IS FIRST NEEDED, SO A JCL ALLOCATION PROBLEM ON
053200*          ANY ONE OF THEM SHOWS UP IMMEDIATELY AT STEP START
053300*          RATHER THAN PARTWAY THROUGH THE RUN.
053400           OPEN INPUT  RUN-PARM-FILE
053500                       TRIP-FILE
053600           OPEN OUTPUT TRIP-DETAIL-FILE
053700                       LENGTH-SUMMARY-FILE
053800                       EDW-VS-DAY-FILE
053900                       EDW-BY-LENGTH-FILE
054000                       WEIGHTING-FILE
054100                       EDW-TRIP-ID-FILE
054200                       PRINT-FILE.
054300
054400           PERFORM 020-READ-RUN-PARMS  THRU 020-EXIT.
054500           PERFORM 200-READ-TRIP       THRU 200-EXIT.
054600       010-EXIT.
054700           EXIT.
054800*
054900*    020-READ-RUN-PARMS READS THE SINGLE RUN PARAMETER CARD THAT  *
055000*    LABELS THE WHOLE RUN.  A MISSING CARD (AT END ON THE FIRST   *
055100*    READ) IS TREATED THE SAME AS A BLANK CARD - THE JOB STILL    *
055200*    RUNS, JUST UNDER THE DEFAULT DOMICILE/AIRCRAFT/BID PERIOD.   *
055300       020-READ-RUN-PARMS.
055400*          THIS IS A ONE-RECORD FILE BY DEFINITION - THE WHOLE
055500*          JOB COVERS ONE DOMICILE/AIRCRAFT/BID PERIOD, SO THERE
055600*          IS NOTHING TO LOOP ON HERE, UNLIKE 200-READ-TRIP.
055700           READ RUN-PARM-FILE INTO RUN-PARM-RECORD
055800               AT END
055900                   MOVE SPACES TO RUN-PARM-RECORD
056000           END-READ.
056100
056200*          CR-0344 - A KEYPUNCH OR FTP TRUNCATION CAN LEAVE A
056300*          STRAY NON-ALPHANUMERIC CHARACTER IN ONE OF THE THREE
056400*          FIELDS.  BLANK THE FIELD OUT SO IT DEFAULTS BELOW
056500*          INSTEAD OF PRINTING GARBAGE ON THE REPORT TITLE.
056600           IF RP-DOMICILE NOT VALID-PARM-CHARS
056700               MOVE SPACES TO RP-DOMICILE
056800           END-IF.
056900           IF RP-AIRCRAFT NOT VALID-PARM-CHARS
057000               MOVE SPACES TO RP-AIRCRAFT
057100           END-IF.
057200           IF RP-BID-PERIOD NOT VALID-PARM-CHARS
057300               MOVE SPACES TO RP-BID-PERIOD
057400           END-IF.
057500
057600*          RP-CHECK-AREA LETS US TEST ALL THREE FIELDS AT ONCE -
057700*          THE NORMAL OVERNIGHT CASE IS A WHOLLY BLANK CARD, AND
057800*          THAT CASE SHOULD NOT COST THREE SEPARATE COMPARES.
057900           IF RP-CHECK-AREA = SPACES
058000               MOVE 'DOM'  TO WS-EFF-DOMICILE
058100               MOVE 'AC'   TO WS-EFF-AIRCRAFT
058200               MOVE '0000' TO WS-EFF-BID-PERIOD
058300           ELSE
058400               PERFORM 030-DEFAULT-RUN-PARMS THRU 030-EXIT
058500           END-IF.
058600
058700*          BUILD THE REPORT TITLE ONCE, UP FRONT, SO EVERY
058800*          PRINTED SECTION CAN JUST MOVE IT TO THE HEADLINE.
058900           STRING WS-EFF-DOMICILE  DELIMITED BY SIZE
059000                  ' '              DELIMITED BY SIZE
059100                  WS-EFF-AIRCRAFT  DELIMITED BY SIZE
059200                  ' - BID '        DELIMITED BY SIZE
059300                  WS-EFF-BID-PERIOD DELIMITED BY SIZE
059400                  ' EDW REPORT'    DELIMITED BY SIZE
059500               INTO WS-REPORT-TITLE
059600           END-STRING.
059700       020-EXIT.
059800           EXIT.
059900*
060000*    030-DEFAULT-RUN-PARMS HANDLES A PARTLY-PUNCHED CARD - EACH   *
060100*    OF THE THREE FIELDS DEFAULTS ON ITS OWN WHEN IT IS BLANK,    *
060200*    INDEPENDENTLY OF WHETHER THE OTHER TWO WERE PUNCHED.         *
060300       030-DEFAULT-RUN-PARMS.
060400*          SCHEDULING SOMETIMES PUNCHES ONLY THE BID PERIOD AND
060500*          LEAVES DOMICILE/AIRCRAFT BLANK WHEN THEY WANT A
060600*          COMBINED ALL-DOMICILE RUN TITLE - EACH FIELD BELOW
060700*          DEFAULTS INDEPENDENTLY SO THAT CASE WORKS.
060800           IF RP-DOMICILE = SPACES
060900               MOVE 'DOM' TO WS-EFF-DOMICILE
061000           ELSE
061100               MOVE RP-DOMICILE TO WS-EFF-DOMICILE
061200           END-IF.
061300
061400           IF RP-AIRCRAFT = SPACES
061500               MOVE 'AC' TO WS-EFF-AIRCRAFT
061600           ELSE
061700               MOVE RP-AIRCRAFT TO WS-EFF-AIRCRAFT
061800           END-IF.
061900
062000           IF RP-BID-PERIOD = SPACES
062100               MOVE '0000' TO WS-EFF-BID-PERIOD
062200           ELSE
062300               MOVE RP-BID-PERIOD TO WS-EFF-BID-PERIOD
062400           END-IF.
062500       030-EXIT.
062600           EXIT.
062700*
062800*    100-PROCESS-TRIPS IS THE PER-TRIP DRIVER - CLASSIFY, ROLL    *
062900*    THE TRIP INTO THE RUNNING TOTALS, WRITE THE DETAIL RECORD,   *
063000*    WRITE AN EDW TRIP-ID RECORD WHEN THE TRIP CALLS FOR ONE,     *
063100*    THEN PICK UP THE NEXT TRIP CARD.  000-MAIN-LINE LOOPS THIS   *
063200*    PARAGRAPH UNTIL TRIP-EOF COMES ON.                           *
063300       100-PROCESS-TRIPS.
063400*          ORDER MATTERS HERE - THE TRIP MUST BE CLASSIFIED
063500*          BEFORE IT IS ACCUMULATED OR WRITTEN, SINCE BOTH THE
063600*          ACCUMULATION AND THE DETAIL RECORD DEPEND ON WHETHER
063700*          THIS-TRIP-IS-EDW CAME OUT YES OR NO.
063800           PERFORM 300-CLASSIFY-TRIP  THRU 300-EXIT.
063900           PERFORM 400-ACCUM-TRIP     THRU 400-EXIT.
064000           PERFORM 410-WRITE-DETAIL   THRU 410-EXIT.
064100*          THE EDW TRIP-ID FILE ONLY EVER GETS A RECORD FOR AN
064200*          EDW TRIP - A DAY TRIP CONTRIBUTES NOTHING TO IT.
064300           IF THIS-TRIP-IS-EDW
064400               PERFORM 420-WRITE-EDW-ID THRU 420-EXIT
064500           END-IF.
064600           PERFORM 200-READ-TRIP      THRU 200-EXIT.
064700       100-EXIT.
064800           EXIT.
064900*
065000*    200-READ-TRIP PULLS THE NEXT TRIP CARD.  ORDER ON THE FILE   *
065100*    DOES NOT MATTER - EVERY TRIP IS PROCESSED EXACTLY ONCE AND   *
065200*    INDEPENDENTLY OF ANY OTHER TRIP.                             *
065300       200-READ-TRIP.
065400           READ TRIP-FILE INTO TRIP-RECORD
065500               AT END
065600                   MOVE 'Y' TO WS-TRIP-EOF-SW
065700           END-READ.
065800       200-EXIT.
065900           EXIT.
066000*
066100*    TRIP CLASSIFIER - A TRIP IS EDW IF ANY ONE OF ITS DUTY DAYS   *
066200*    IS EDW.  EACH DUTY DAY IS TESTED AGAINST THE 02:30-05:00     *
066300*    WINDOW, EXPRESSED AS MINUTES-SINCE-MIDNIGHT (150 TO 300).    *
066400*    ONLY THE FIRST TR-DUTY-DAY-COUNT TABLE ENTRIES ARE VALID -   *
066500*    THE REST OF THE 14-OCCURRENCE TABLE IS UNUSED PADDING ON A   *
066600*    SHORT TRIP AND MUST NOT BE TESTED.                           *
066700       300-CLASSIFY-TRIP.
066800*          START THE TRIP AS NOT-EDW; 310-CLASSIFY-DUTY-DAY WILL
066900*          FLIP IT TO EDW THE MOMENT IT FINDS ONE QUALIFYING
067000*          DUTY DAY, AND IT STAYS FLIPPED FOR THE REST OF THE
067100*          LOOP - ONE EDW DUTY DAY IS ENOUGH TO MAKE THE WHOLE
067200*          TRIP EDW PER THE SCHEDULING DEFINITION.
067300           MOVE 'N' TO WS-TRIP-EDW-SW.
067400           PERFORM 310-CLASSIFY-DUTY-DAY THRU 310-EXIT
067500               VARYING TR-DD-IDX FROM 1 BY 1
067600               UNTIL TR-DD-IDX > TR-DUTY-DAY-COUNT.
067700       300-EXIT.
067800           EXIT.
067900*
068000*    310-CLASSIFY-DUTY-DAY TESTS ONE DUTY DAY'S CLOCK WINDOW      *
068100*    AGAINST THE 02:30-05:00 EDW WINDOW.  BOTH ENDPOINTS ARE      *
068200*    INCLUSIVE - A DUTY DAY ENDING EXACTLY AT 02:30 OR STARTING   *
068300*    EXACTLY AT 05:00 IS STILL EDW.  THE HOUR/MINUTE PAIRS ARE    *
068400*    CONVERTED TO MINUTES-SINCE-MIDNIGHT SO THE COMPARE IS A      *
068500*    SINGLE NUMERIC RANGE TEST RATHER THAN A CLOCK-ARITHMETIC     *
068600*    ONE (THAT CLOCK-TIME VERSION IS WHAT CR-0231 HAD TO PATCH    *
068700*    AND CR-0260 THEN THREW OUT ALTOGETHER).                      *
068800       310-CLASSIFY-DUTY-DAY.
068900*          CONVERT THIS DUTY DAY'S PUNCHED HH/MM PAIRS TO PLAIN
069000*          MINUTES-SINCE-MIDNIGHT.  DOING THE CONVERSION HERE,
069100*          PER DUTY DAY, KEEPS THE COMPARE LOGIC BELOW FREE OF
069200*          ANY HOUR/MINUTE ARITHMETIC OF ITS OWN.
069300           COMPUTE WS-START-MINUTES =
069400               (TR-DUTY-START-HH(TR-DD-IDX) * 60)
069500                + TR-DUTY-START-MM(TR-DD-IDX).
069600           COMPUTE WS-END-MINUTES =
069700               (TR-DUTY-END-HH(TR-DD-IDX) * 60)
069800                + TR-DUTY-END-MM(TR-DD-IDX).
069900
070000           MOVE 'N' TO WS-DUTY-EDW-SW.
070100
070200*          A DUTY DAY THAT ENDS BEFORE IT STARTS (IN CLOCK TIME)
070300*          RAN PAST MIDNIGHT.  TREAT IT AS TWO SEGMENTS - ONE
070400*          FROM THE START TIME TO MIDNIGHT, ONE FROM MIDNIGHT TO
070500*          THE END TIME - AND FLAG EDW IF EITHER SEGMENT TOUCHES
070600*          THE WINDOW.  THE LATE SEGMENT TOUCHES WHEN ITS END IS
070700*          AT OR PAST 02:30 (150 MINUTES); THE EARLY SEGMENT
070800*          TOUCHES WHEN ITS START IS AT OR BEFORE 05:00 (300
070900*          MINUTES) BECAUSE A SEGMENT RUNNING TO MIDNIGHT ALWAYS
071000*          REACHES PAST 02:30 ONCE IT STARTS THAT EARLY.
071100           IF WS-END-MINUTES < WS-START-MINUTES
071200               IF WS-END-MINUTES >= WS-WINDOW-LO
071300                   OR WS-START-MINUTES <= WS-WINDOW-HI
071400                   MOVE 'Y' TO WS-DUTY-EDW-SW
071500               END-IF
071600           ELSE
071700*              NON-WRAPPING DUTY DAY - ONE SEGMENT, EDW WHEN THE
071800*              [START,END] RANGE OVERLAPS THE [150,300] WINDOW.
071900               IF WS-START-MINUTES <= WS-WINDOW-HI
072000                   AND WS-END-MINUTES >= WS-WINDOW-LO
072100                   MOVE 'Y' TO WS-DUTY-EDW-SW
072200               END-IF
072300           END-IF.
072400
072500*          ROLL THIS DUTY DAY INTO THE DUTY-DAY ACCUMULATORS
072600*          (METRIC 3) AND, IF IT IS EDW, FLAG THE WHOLE TRIP EDW.
072700*          ONCE THE TRIP IS FLAGGED IT STAYS FLAGGED FOR THE
072800*          REST OF ITS DUTY DAYS - WE NEVER TURN IT BACK OFF.
072900           IF DUTY-DAY-IS-EDW
073000               ADD 1 TO WS-EDW-DUTY-DAYS
073100               MOVE 'Y' TO WS-TRIP-EDW-SW
073200           END-IF.
073300           ADD 1 TO WS-TOTAL-DUTY-DAYS.
073400       310-EXIT.
073500           EXIT.
073600*
073700*    400-ACCUM-TRIP ROLLS ONE CLASSIFIED TRIP INTO THE RUN-WIDE   *
073800*    AND PER-LENGTH ACCUMULATORS.  LEN-IDX IS SET DIRECTLY FROM   *
073900*    THE TRIP LENGTH (1-14) RATHER THAN SEARCHED FOR, SINCE THE   *
074000*    LENGTH TABLE IS SUBSCRIPTED BY LENGTH ITSELF.                *
074100       400-ACCUM-TRIP.
074200*          THIS PARAGRAPH IS THE ONLY PLACE THE RUN-WIDE TRIP
074300*          AND LENGTH-DAY TOTALS ARE TOUCHED - KEEPING ALL THE
074400*          BOOKKEEPING IN ONE SPOT MADE THE CR-0209 WEIGHTING
074500*          ADD-ON MUCH EASIER TO SLOT IN THAN IF THE TOTALS HAD
074600*          BEEN SCATTERED ACROSS SEVERAL PARAGRAPHS.
074700           ADD 1 TO WS-TOTAL-TRIPS.
074800           ADD TR-TRIP-LENGTH TO WS-TOTAL-LENGTH-DAYS.
074900           SET LEN-IDX TO TR-TRIP-LENGTH.
075000           ADD 1 TO LEN-TRIP-COUNT(LEN-IDX).
075100
075200*          EDW TRIPS ROLL INTO THE EDW SIDE OF THE TOTALS AND
075300*          THE PER-LENGTH TABLE; EVERYTHING ELSE IS A DAY TRIP.
075400*          WS-EDW-LENGTH-DAYS FEEDS METRIC 2 (LENGTH-WEIGHTED) -
075500*          A 4-DAY EDW TRIP ADDS 4 HERE, NOT 1, SO A LONGER EDW
075600*          TRIP COUNTS MORE HEAVILY THAN A SHORT ONE DOES.
075700           IF THIS-TRIP-IS-EDW
075800               ADD 1 TO WS-EDW-TRIPS
075900               ADD 1 TO LEN-EDW-COUNT(LEN-IDX)
076000               ADD TR-TRIP-LENGTH TO WS-EDW-LENGTH-DAYS
076100           ELSE
076200               ADD 1 TO WS-DAY-TRIPS
076300               ADD 1 TO LEN-DAY-COUNT(LEN-IDX)
076400           END-IF.
076500       400-EXIT.
076600           EXIT.
076700*
076800*    410-WRITE-DETAIL WRITES THE ONE-RECORD-PER-TRIP DETAIL FILE  *
076900*    SCHEDULING PULLS INTO ITS OWN TRIP-BY-TRIP REVIEW TOOLS.     *
077000       410-WRITE-DETAIL.
077100*          TD-TRIP-TYPE CARRIES THE SAME EDW/DAY CALL THAT WENT
077200*          INTO THE RUN-WIDE ACCUMULATORS IN 400-ACCUM-TRIP -
077300*          THE TWO NEVER DISAGREE BECAUSE BOTH TEST THE SAME
077400*          THIS-TRIP-IS-EDW SWITCH SET BACK IN 300-CLASSIFY-TRIP.
077500           MOVE TR-TRIP-ID     TO TD-TRIP-ID.
077600           MOVE TR-TRIP-LENGTH TO TD-TRIP-LENGTH.
077700           IF THIS-TRIP-IS-EDW
077800               MOVE 'EDW' TO TD-TRIP-TYPE
077900           ELSE
078000               MOVE 'DAY' TO TD-TRIP-TYPE
078100           END-IF.
078200           WRITE TRIP-DETAIL-FD-REC FROM TRIP-DETAIL-REC.
078300       410-EXIT.
078400           EXIT.
078500*
078600*    420-WRITE-EDW-ID WRITES ONE RECORD PER EDW TRIP TO THE EDW   *
078700*    TRIP-ID FILE.  CALLED ONLY WHEN 300-CLASSIFY-TRIP FLAGGED    *
078800*    THE TRIP EDW - A DAY TRIP NEVER REACHES THIS PARAGRAPH.      *
078900       420-WRITE-EDW-ID.
079000*          NO TRIP TYPE OR LENGTH ON THIS RECORD - THE DOWNSTREAM
079100*          JOBS THAT CONSUME THE EDW-TRIP-ID FILE ONLY NEED THE
079200*          BARE TRIP NUMBERS TO GO LOOK UP AGAINST THEIR OWN DATA.
079300           MOVE TR-TRIP-ID TO EI-TRIP-ID.
079400           WRITE EDW-TRIP-ID-FD-REC FROM EDW-TRIP-ID-REC.
079500       420-EXIT.
079600           EXIT.
079700*
079800*    END OF FILE - ROLL THE ACCUMULATED COUNTS INTO THE FOUR      *
079900*    SUMMARY FILES AND THE WEIGHTING SUMMARY FILE.  EVERY         *
080000*    PERCENTAGE IN ALL FOUR FILES GOES THROUGH THE SAME           *
080100*    550-COMPUTE-SAFE-PCT HELPER SO THE ROUNDING AND THE ZERO-    *
080200*    BASE RULE ARE APPLIED IDENTICALLY EVERYWHERE.                *
080300       500-FINISH-TOTALS.
080400*          EACH OF THE FOUR SUMMARY FILES IS DRIVEN FROM THE SAME
080500*          RUN-WIDE ACCUMULATORS AND LENGTH TABLE THAT WERE BUILT
080600*          UP TRIP BY TRIP - NOTHING IS RE-READ FROM ANY INPUT OR
080700*          OUTPUT FILE TO GET HERE.
080800           PERFORM 510-WRITE-LENGTH-SUMMARIES THRU 510-EXIT
080900               VARYING LEN-IDX FROM 1 BY 1 UNTIL LEN-IDX > 14.
081000           PERFORM 520-WRITE-TYPE-SUMMARIES   THRU 520-EXIT.
081100           PERFORM 530-WRITE-EDW-BY-LENGTH    THRU 530-EXIT
081200               VARYING LEN-IDX FROM 1 BY 1 UNTIL LEN-IDX > 14.
081300           PERFORM 540-WRITE-WEIGHTING        THRU 540-EXIT.
081400       500-EXIT.
081500           EXIT.
081600*
081700*    510-WRITE-LENGTH-SUMMARIES WRITES ONE RECORD PER TRIP LENGTH *
081800*    ACTUALLY SEEN THIS BID PERIOD - A LENGTH NOBODY FLEW GETS NO *
081900*    RECORD AT ALL RATHER THAN A RECORD FULL OF ZEROS.            *
082000       510-WRITE-LENGTH-SUMMARIES.
082100*          SKIPPING ZERO-COUNT LENGTHS KEEPS THE SUMMARY FILE
082200*          SHORT AND MEANS SCHEDULING'S SPREADSHEET NEVER SHOWS
082300*          A "14-DAY TRIP: 0, 0.0%" ROW THAT WOULD JUST CLUTTER
082400*          THE PAGE ON A BID PERIOD WITH NO TRIPS THAT LONG.
082500           IF LEN-TRIP-COUNT(LEN-IDX) > 0
082600               MOVE LEN-IDX            TO LS-TRIP-LENGTH
082700               MOVE LEN-TRIP-COUNT(LEN-IDX) TO LS-TRIP-COUNT
082800               MOVE LEN-TRIP-COUNT(LEN-IDX) TO WS-PCT-PART
082900               MOVE WS-TOTAL-TRIPS     TO WS-PCT-BASE
083000               PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT
083100               MOVE WS-PCT-RESULT      TO LS-PCT-OF-TRIPS
083200               WRITE LENGTH-SUMMARY-FD-REC FROM LENGTH-SUMMARY-REC
083300           END-IF.
083400       510-EXIT.
083500           EXIT.
083600*
083700*    520-WRITE-TYPE-SUMMARIES ALWAYS WRITES EXACTLY TWO RECORDS - *
083800*    ONE FOR EDW TRIPS, ONE FOR DAY TRIPS - EVEN IF ONE SIDE IS   *
083900*    ZERO, SO SCHEDULING'S BAR CHART ALWAYS HAS BOTH BARS.        *
084000       520-WRITE-TYPE-SUMMARIES.
084100*          UNLIKE 510 AND 530 ABOVE AND BELOW, THIS PARAGRAPH
084200*          NEVER SKIPS A RECORD - A BID PERIOD WITH NO EDW TRIPS
084300*          AT ALL STILL GETS AN "EDW" RECORD SHOWING ZERO, SO THE
084400*          DOWNSTREAM CHART HAS SOMETHING TO PLOT AT THAT BAR.
084500           MOVE 'EDW'          TO EV-TRIP-TYPE.
084600           MOVE WS-EDW-TRIPS   TO EV-TRIP-COUNT.
084700           MOVE WS-EDW-TRIPS   TO WS-PCT-PART.
084800           MOVE WS-TOTAL-TRIPS TO WS-PCT-BASE.
084900           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
085000           MOVE WS-PCT-RESULT  TO EV-PCT-OF-TRIPS.
085100           WRITE EDW-VS-DAY-FD-REC FROM EDW-VS-DAY-REC.
085200
085300           MOVE 'DAY'          TO EV-TRIP-TYPE.
085400           MOVE WS-DAY-TRIPS   TO EV-TRIP-COUNT.
085500           MOVE WS-DAY-TRIPS   TO WS-PCT-PART.
085600           MOVE WS-TOTAL-TRIPS TO WS-PCT-BASE.
085700           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
085800           MOVE WS-PCT-RESULT  TO EV-PCT-OF-TRIPS.
085900           WRITE EDW-VS-DAY-FD-REC FROM EDW-VS-DAY-REC.
086000       520-EXIT.
086100           EXIT.
086200*
086300*    530-WRITE-EDW-BY-LENGTH WRITES ONE RECORD PER LENGTH SEEN,   *
086400*    SPLITTING THAT LENGTH'S TRIPS INTO EDW AND DAY COUNTS AND    *
086500*    THE EDW SHARE OF THAT LENGTH - THE BREAKOUT CR-0177 ADDED    *
086600*    SO SCHEDULING COULD SEE WHETHER LONGER PAIRINGS RUN EDW      *
086700*    MORE OFTEN THAN SHORT ONES.                                  *
086800       530-WRITE-EDW-BY-LENGTH.
086900*          EL-EDW-PCT IS "EDW SHARE OF THIS LENGTH", NOT "EDW
087000*          SHARE OF ALL TRIPS" - THE BASE LOADED BELOW IS THIS
087100*          LENGTH'S OWN TRIP COUNT, NOT WS-TOTAL-TRIPS.  THAT IS
087200*          WHAT LETS SCHEDULING COMPARE, SAY, A 1-DAY TRIP'S EDW
087300*          RATE AGAINST A 4-DAY TRIP'S EDW RATE DIRECTLY.
087400           IF LEN-TRIP-COUNT(LEN-IDX) > 0
087500               MOVE LEN-IDX             TO EL-TRIP-LENGTH
087600               MOVE LEN-EDW-COUNT(LEN-IDX) TO EL-EDW-COUNT
087700               MOVE LEN-DAY-COUNT(LEN-IDX) TO EL-DAY-COUNT
087800               MOVE LEN-EDW-COUNT(LEN-IDX) TO WS-PCT-PART
087900               MOVE LEN-TRIP-COUNT(LEN-IDX) TO WS-PCT-BASE
088000               PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT
088100               MOVE WS-PCT-RESULT       TO EL-EDW-PCT
088200               WRITE EDW-BY-LENGTH-FD-REC FROM EDW-BY-LENGTH-REC
088300           END-IF.
088400       530-EXIT.
088500           EXIT.
088600*
088700*    540-WRITE-WEIGHTING WRITES THE THREE WEIGHTED EDW METRICS    *
088800*    CR-0209 ADDED.  EACH ONE DIVIDES A DIFFERENT PAIR OF RUN-     *
088900*    WIDE ACCUMULATORS, BUT ALL THREE GO THROUGH THE SAME         *
089000*    550-COMPUTE-SAFE-PCT HELPER:                                 *
089100*        METRIC 1 - EDW TRIPS OVER ALL TRIPS (TRIP-WEIGHTED).     *
089200*        METRIC 2 - EDW TRIP-LENGTH DAYS OVER ALL TRIP-LENGTH     *
089300*                   DAYS (LENGTH-WEIGHTED - A 4-DAY EDW TRIP      *
089400*                   COUNTS FOUR TIMES AS HEAVY AS A 1-DAY ONE).   *
089500*        METRIC 3 - EDW DUTY DAYS OVER ALL DUTY DAYS (DUTY-DAY-   *
089600*                   WEIGHTED - COUNTS INDIVIDUAL DUTY DAYS, NOT   *
089700*                   WHOLE TRIPS, SO A TRIP WITH ONE EDW DAY OUT   *
089800*                   OF FOUR ONLY CONTRIBUTES ONE DAY HERE).       *
089900*    THESE THREE NUMBERS ARE HAND-ACCUMULATED DURING 400-ACCUM-   *
090000*    TRIP AND 310-CLASSIFY-DUTY-DAY, THE SAME RUNNING-TOTAL        *
090100*    IDIOM CNTRLBRK USES FOR ITS CONTROL-BREAK SUBTOTALS - NOT     *
090200*    A TABLE-FUNCTION TOTAL TAKEN AFTER THE FACT.                  *
090300       540-WRITE-WEIGHTING.
090400*          METRIC 1 - TRIP-WEIGHTED EDW TRIP PERCENT
090500           MOVE 'TRIP-WEIGHTED EDW TRIP %'    TO WM-METRIC.
090600           MOVE WS-EDW-TRIPS   TO WS-PCT-PART.
090700           MOVE WS-TOTAL-TRIPS TO WS-PCT-BASE.
090800           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
090900           MOVE WS-PCT-RESULT  TO WM-VALUE.
091000           WRITE WEIGHTING-FD-REC FROM WEIGHTING-REC.
091100
091200*          METRIC 2 - LENGTH-WEIGHTED EDW TRIP PERCENT
091300           MOVE 'LENGTH-WEIGHTED EDW TRIP %'  TO WM-METRIC.
091400           MOVE WS-EDW-LENGTH-DAYS   TO WS-PCT-PART.
091500           MOVE WS-TOTAL-LENGTH-DAYS TO WS-PCT-BASE.
091600           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
091700           MOVE WS-PCT-RESULT  TO WM-VALUE.
091800           WRITE WEIGHTING-FD-REC FROM WEIGHTING-REC.
091900
092000*          METRIC 3 - DUTY-DAY-WEIGHTED EDW DAY PERCENT
092100           MOVE 'DUTY-DAY-WEIGHTED EDW DAY %' TO WM-METRIC.
092200           MOVE WS-EDW-DUTY-DAYS   TO WS-PCT-PART.
092300           MOVE WS-TOTAL-DUTY-DAYS TO WS-PCT-BASE.
092400           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
092500           MOVE WS-PCT-RESULT  TO WM-VALUE.
092600           WRITE WEIGHTING-FD-REC FROM WEIGHTING-REC.
092700       540-EXIT.
092800           EXIT.
092900*
093000*    SHARED PERCENTAGE HELPER - WS-PCT-PART TIMES 100 OVER        *
093100*    WS-PCT-BASE, ROUNDED HALF-UP TO ONE DECIMAL.  EVERY CALLER   *
093200*    LOADS WS-PCT-PART AND WS-PCT-BASE FIRST AND READS THE        *
093300*    ANSWER BACK OUT OF WS-PCT-RESULT.  A ZERO BASE (A TRIP       *
093400*    LENGTH OR TYPE THAT NEVER OCCURRED) GIVES 0.0 RATHER THAN    *
093500*    AN ABEND ON THE DIVIDE.                                      *
093600       550-COMPUTE-SAFE-PCT.
093700*          EVERY ONE OF THE NINE CALLERS ABOVE AND BELOW (510,
093800*          520, 530, 540 AND 620) SHARES THIS ONE COMPUTE - A
093900*          ROUNDING RULE CHANGE ONLY EVER HAS TO BE MADE HERE.
094000           IF WS-PCT-BASE = 0
094100               MOVE 0 TO WS-PCT-RESULT
094200           ELSE
094300               COMPUTE WS-PCT-RESULT ROUNDED =
094400                   (WS-PCT-PART * 100) / WS-PCT-BASE
094500           END-IF.
094600       550-EXIT.
094700           EXIT.
094800*
094900*    PRINTED REPORT - TITLE, WEIGHTED SUMMARY, TRIPS BY TYPE,      *
095000*    AND THE TRIP LENGTH BREAKDOWN WITH A GRAND TOTAL LINE.        *
095100*    COLUMN HEADINGS PRINT ONCE PER SECTION - THE REPORT NEVER     *
095200*    RUNS LONG ENOUGH TO NEED A SECOND PAGE OR REPEATED HEADINGS,  *
095300*    SO WS-LINE-CTR IS TRACKED BUT NOT TESTED AGAINST             *
095400*    WS-REPORT-MAX-LINES; BOTH ARE LEFT IN PLACE SINCE EVERY       *
095500*    OTHER PRINT PROGRAM IN THE SHOP CARRIES THEM.                 *
095600       600-PRINT-REPORT.
095700*          ALL FOUR SECTIONS PRINT IN ONE PASS, IN A FIXED ORDER -
095800*          NOTHING IN THIS PROGRAM LOOPS BACK TO AN EARLIER
095900*          SECTION OR REPEATS A HEADING PARTWAY DOWN THE PAGE.
096000           PERFORM 610-PRINT-TITLE          THRU 610-EXIT.
096100           PERFORM 620-PRINT-WEIGHT-SECTION THRU 620-EXIT.
096200           PERFORM 630-PRINT-TYPE-SECTION   THRU 630-EXIT.
096300           PERFORM 640-PRINT-LENGTH-SECTION THRU 640-EXIT.
096400       600-EXIT.
096500           EXIT.
096600*
096700*    610-PRINT-TITLE STARTS A NEW PAGE AND PRINTS THE REPORT       *
096800*    HEADLINE BUILT BACK IN 020-READ-RUN-PARMS.                    *
096900       610-PRINT-TITLE.
097000*          WS-PAGE-NO IS SET TO 1 AND LEFT THERE - THIS REPORT
097100*          NEVER RUNS PAST ONE PAGE, SO THE FIELD IS CARRIED
097200*          (AND EXISTS AT ALL) MORE FOR CONSISTENCY WITH THE
097300*          SHOP'S OTHER PRINT PROGRAMS THAN BECAUSE IT IS EVER
097400*          TESTED OR INCREMENTED AGAIN AFTER THIS POINT.
097500           MOVE 1 TO WS-PAGE-NO.
097600           MOVE WS-REPORT-TITLE TO RT-TITLE-TEXT.
097700           WRITE PRINT-FD-REC FROM RPT-TITLE-LINE
097800               AFTER ADVANCING C01.
097900           WRITE PRINT-FD-REC FROM RPT-BLANK-LINE
098000               AFTER ADVANCING 1.
098100           ADD 2 TO WS-LINE-CTR.
098200       610-EXIT.
098300           EXIT.
098400*
098500*    620-PRINT-WEIGHT-SECTION PRINTS THE THREE WEIGHTED EDW        *
098600*    METRICS - SAME THREE NUMBERS 540-WRITE-WEIGHTING PUT ON THE   *
098700*    WEIGHTING SUMMARY FILE, RECOMPUTED HERE SO THE PRINT          *
098800*    PARAGRAPH DOES NOT HAVE TO READ THAT FILE BACK IN.            *
098900       620-PRINT-WEIGHT-SECTION.
099000*          HEADER, COLUMN HEADINGS AND A DASHED RULE LINE, THEN
099100*          THE THREE METRIC LINES - THE SAME FOUR-PART LAYOUT
099200*          (HEADER/HEADINGS/RULE/DETAIL) REPEATS IN 630 AND 640
099300*          BELOW SO THE THREE SECTIONS READ CONSISTENTLY ON THE
099400*          PRINTED PAGE.
099500           WRITE PRINT-FD-REC FROM RPT-SEC1-HEADER
099600               AFTER ADVANCING 1.
099700           WRITE PRINT-FD-REC FROM RPT-SEC1-COL-HDR
099800               AFTER ADVANCING 1.
099900           WRITE PRINT-FD-REC FROM RPT-SEC1-RULE
100000               AFTER ADVANCING 1.
100100
100200*          METRIC 1 - TRIP-WEIGHTED.
100300           MOVE 'TRIP-WEIGHTED EDW TRIP %'    TO S1-METRIC.
100400           MOVE WS-EDW-TRIPS   TO WS-PCT-PART.
100500           MOVE WS-TOTAL-TRIPS TO WS-PCT-BASE.
100600           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
100700           MOVE WS-PCT-RESULT  TO S1-VALUE.
100800           WRITE PRINT-FD-REC FROM RPT-SEC1-DETAIL
100900               AFTER ADVANCING 1.
101000
101100*          METRIC 2 - LENGTH-WEIGHTED.
101200           MOVE 'LENGTH-WEIGHTED EDW TRIP %'  TO S1-METRIC.
101300           MOVE WS-EDW-LENGTH-DAYS   TO WS-PCT-PART.
101400           MOVE WS-TOTAL-LENGTH-DAYS TO WS-PCT-BASE.
101500           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
101600           MOVE WS-PCT-RESULT  TO S1-VALUE.
101700           WRITE PRINT-FD-REC FROM RPT-SEC1-DETAIL
101800               AFTER ADVANCING 1.
101900
102000*          METRIC 3 - DUTY-DAY-WEIGHTED.
102100           MOVE 'DUTY-DAY-WEIGHTED EDW DAY %' TO S1-METRIC.
102200           MOVE WS-EDW-DUTY-DAYS   TO WS-PCT-PART.
102300           MOVE WS-TOTAL-DUTY-DAYS TO WS-PCT-BASE.
102400           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
102500           MOVE WS-PCT-RESULT  TO S1-VALUE.
102600           WRITE PRINT-FD-REC FROM RPT-SEC1-DETAIL
102700               AFTER ADVANCING 1.
102800
102900           WRITE PRINT-FD-REC FROM RPT-BLANK-LINE
103000               AFTER ADVANCING 1.
103100           ADD 7 TO WS-LINE-CTR.
103200       620-EXIT.
103300           EXIT.
103400*
103500*    630-PRINT-TYPE-SECTION PRINTS THE EDW-VS-DAY TRIP COUNTS -    *
103600*    THE DATA BEHIND SCHEDULING'S BAR CHART OF TRIPS BY TYPE.      *
103700       630-PRINT-TYPE-SECTION.
103800*          ONLY RAW COUNTS PRINT HERE, NOT PERCENTAGES - THE
103900*          PERCENT BREAKOUT FOR EDW VS DAY ALREADY APPEARS AS
104000*          METRIC 1 IN THE WEIGHTED SUMMARY SECTION ABOVE, SO
104100*          REPEATING IT HERE WOULD JUST DUPLICATE THAT LINE.
104200           WRITE PRINT-FD-REC FROM RPT-SEC2-HEADER
104300               AFTER ADVANCING 1.
104400           WRITE PRINT-FD-REC FROM RPT-SEC2-COL-HDR
104500               AFTER ADVANCING 1.
104600           WRITE PRINT-FD-REC FROM RPT-SEC2-RULE
104700               AFTER ADVANCING 1.
104800
104900           MOVE 'EDW'        TO S2-TYPE.
105000           MOVE WS-EDW-TRIPS TO S2-COUNT.
105100           WRITE PRINT-FD-REC FROM RPT-SEC2-DETAIL
105200               AFTER ADVANCING 1.
105300
105400           MOVE 'DAY'        TO S2-TYPE.
105500           MOVE WS-DAY-TRIPS TO S2-COUNT.
105600           WRITE PRINT-FD-REC FROM RPT-SEC2-DETAIL
105700               AFTER ADVANCING 1.
105800
105900           WRITE PRINT-FD-REC FROM RPT-BLANK-LINE
106000               AFTER ADVANCING 1.
106100           ADD 6 TO WS-LINE-CTR.
106200       630-EXIT.
106300           EXIT.
106400*
106500*    640-PRINT-LENGTH-SECTION PRINTS ONE LINE PER TRIP LENGTH      *
106600*    SEEN (VIA 650-PRINT-LENGTH-LINE), ASCENDING BY LENGTH SINCE   *
106700*    LEN-IDX RUNS 1 THROUGH 14 IN ORDER, FOLLOWED BY A GRAND       *
106800*    TOTAL LINE - ALWAYS 100.0% OF TRIPS BY DEFINITION, SO THAT    *
106900*    FIGURE IS MOVED IN DIRECTLY RATHER THAN COMPUTED.             *
107000       640-PRINT-LENGTH-SECTION.
107100*          THE DETAIL LINES COME FROM 650 BELOW, ONE CALL PER
107200*          LENGTH, 1 THROUGH 14 - SHORT LENGTHS WITH NO TRIPS ARE
107300*          SKIPPED INSIDE 650 ITSELF, NOT HERE.
107400           WRITE PRINT-FD-REC FROM RPT-SEC3-HEADER
107500               AFTER ADVANCING 1.
107600           WRITE PRINT-FD-REC FROM RPT-SEC3-COL-HDR
107700               AFTER ADVANCING 1.
107800           WRITE PRINT-FD-REC FROM RPT-SEC3-RULE
107900               AFTER ADVANCING 1.
108000
108100           PERFORM 650-PRINT-LENGTH-LINE THRU 650-EXIT
108200               VARYING LEN-IDX FROM 1 BY 1 UNTIL LEN-IDX > 14.
108300
108400*          THE GRAND TOTAL LINE'S TRIP PERCENT IS ALWAYS 100.0 -
108500*          EVERY TRIP COUNTED SOMEWHERE IN THE LENGTH TABLE, SO
108600*          THERE IS NO NEED TO ROUTE IT THROUGH 550 AT ALL.  THE
108700*          EDW PERCENT STILL HAS TO GO THROUGH 550 SINCE IT IS
108800*          NOT NECESSARILY 100%.
108900           MOVE WS-TOTAL-TRIPS TO S3T-TRIP-COUNT.
109000           MOVE 100.0          TO S3T-PCT.
109100           MOVE WS-EDW-TRIPS   TO S3T-EDW-COUNT.
109200           MOVE WS-EDW-TRIPS   TO WS-PCT-PART.
109300           MOVE WS-TOTAL-TRIPS TO WS-PCT-BASE.
109400           PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT.
109500           MOVE WS-PCT-RESULT  TO S3T-EDW-PCT.
109600           WRITE PRINT-FD-REC FROM RPT-SEC3-TOTAL
109700               AFTER ADVANCING 1.
109800       640-EXIT.
109900           EXIT.
110000*
110100*    650-PRINT-LENGTH-LINE PRINTS ONE TRIP LENGTH'S ROW - SKIPPED  *
110200*    ENTIRELY WHEN NO TRIP OF THAT LENGTH WAS FLOWN, SAME AS THE   *
110300*    LENGTH-SUMMARY AND EDW-BY-LENGTH FILES DO.                    *
110400       650-PRINT-LENGTH-LINE.
110500*          BOTH PERCENTAGES ON THIS LINE - TRIP SHARE AND EDW
110600*          SHARE - GO THROUGH 550-COMPUTE-SAFE-PCT SEPARATELY,
110700*          EACH WITH ITS OWN PART/BASE PAIR, SINCE THEY ANSWER
110800*          TWO DIFFERENT QUESTIONS ("WHAT SHARE OF ALL TRIPS IS
110900*          THIS LENGTH" VS "WHAT SHARE OF THIS LENGTH IS EDW").
111000           IF LEN-TRIP-COUNT(LEN-IDX) > 0
111100               MOVE LEN-IDX TO S3-LENGTH
111200               MOVE LEN-TRIP-COUNT(LEN-IDX) TO S3-TRIP-COUNT
111300               MOVE LEN-TRIP-COUNT(LEN-IDX) TO WS-PCT-PART
111400               MOVE WS-TOTAL-TRIPS          TO WS-PCT-BASE
111500               PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT
111600               MOVE WS-PCT-RESULT           TO S3-PCT
111700               MOVE LEN-EDW-COUNT(LEN-IDX)   TO S3-EDW-COUNT
111800               MOVE LEN-EDW-COUNT(LEN-IDX)   TO WS-PCT-PART
111900               MOVE LEN-TRIP-COUNT(LEN-IDX)  TO WS-PCT-BASE
112000               PERFORM 550-COMPUTE-SAFE-PCT THRU 550-EXIT
112100               MOVE WS-PCT-RESULT            TO S3-EDW-PCT
112200               WRITE PRINT-FD-REC FROM RPT-SEC3-DETAIL
112300                   AFTER ADVANCING 1
112400               ADD 1 TO WS-LINE-CTR
112500           END-IF.
112600       650-EXIT.
112700           EXIT.
112800*
112900*    900-WRAP-UP CLOSES EVERY FILE THE PROGRAM OPENED IN          *
113000*    010-HOUSEKEEPING, INPUT AND OUTPUT ALIKE, AND RETURNS.        *
113100       900-WRAP-UP.
113200*          CLOSING EVERY FILE HERE, TOGETHER, MIRRORS THE OPEN
113300*          BLOCK IN 010-HOUSEKEEPING - ANY ONE OF THESE THAT
113400*          FAILS TO CLOSE CLEANLY SHOWS UP IN THE STEP'S RETURN
113500*          CODE RATHER THAN BEING MASKED BY THE OTHERS.
113600           CLOSE RUN-PARM-FILE
113700                 TRIP-FILE
113800                 TRIP-DETAIL-FILE
113900                 LENGTH-SUMMARY-FILE
114000                 EDW-VS-DAY-FILE
114100                 EDW-BY-LENGTH-FILE
114200                 WEIGHTING-FILE
114300                 EDW-TRIP-ID-FILE
114400                 PRINT-FILE.
114500       900-EXIT.
114600           EXIT.
