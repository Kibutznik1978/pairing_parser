000100******************************************************************
000200*    EDWTRIP  --  BID PERIOD TRIP / RUN PARAMETER LAYOUTS        *
000300*    COPYBOOK FOR THE EDW PAIRING ANALYSIS REPORT (EDWRPT)       *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    DATE       BY     TKT      DESCRIPTION                     *
000700*    --------   -----  -------  ------------------------------- *
000800*    03/11/87   RTS    CR-0118  ORIGINAL LAYOUT - TRIP-RECORD    *
000900*                      AND RUN-PARM-RECORD FOR THE EDW BID       *
001000*                      PERIOD ANALYSIS JOB.                     *
001100*    09/02/88   RTS    CR-0154  EXPANDED DUTY-DAY TABLE FROM 10  *
001200*                      TO 14 OCCURRENCES PER CREW SCHEDULING.   *
001300*    06/14/91   DWC    CR-0209  ADDED RP-CHECK-AREA REDEFINES TO *
001400*                      SPEED THE ALL-BLANKS DEFAULT TEST.       *
001500*    01/09/95   DWC    CR-0260  ADDED TR-DUTY-DAY-TEXT AND       *
001600*                      TR-DUTY-TIME-N REDEFINES FOR THE WRAP-   *
001700*                      AROUND DUTY WINDOW LOGIC.                *
001800*    11/30/98   MPK    Y2K-041  REVIEWED FOR Y2K - NO 2-DIGIT    *
001900*                      YEAR FIELDS IN THIS COPYBOOK. NO CHANGE. *
002000*    04/22/03   MPK    CR-0318  BID-PERIOD WIDENED TO 4 BYTES TO *
002100*                      CARRY THE 2-DIGIT MONTH SUFFIX.          *
002200*    05/15/03   MPK    CR-0325  ADDED A SPARE BYTE TO EACH DUTY- *
002300*                      DAY TABLE ENTRY (AND TO THE TWO          *
002400*                      REDEFINES) FOR FUTURE GROWTH.  TRIMMED   *
002500*                      THE TRAILING FILLER TO MATCH - TRIP-     *
002600*                      RECORD STAYS AT 140 BYTES.               *
002700******************************************************************
002800*    TR-TRIP-ID        UNIQUE TRIP (PAIRING) NUMBER               *
002900*    TR-TRIP-LENGTH     TRIP LENGTH IN DAYS, 1 THRU 14             *
003000*    TR-DUTY-DAY-COUNT  NUMBER OF DUTY DAYS ACTUALLY USED, 1-14    *
003100*    TR-DUTY-DAYS       ONE ENTRY PER DUTY DAY, FIRST              *
003200*                       TR-DUTY-DAY-COUNT ENTRIES ARE VALID        *
003300******************************************************************
003400 01  TRIP-RECORD.
003500     05  TR-TRIP-ID                  PIC 9(06).
003600     05  TR-TRIP-LENGTH              PIC 9(02).
003700     05  TR-DUTY-DAY-COUNT           PIC 9(02).
003800     05  TR-DUTY-DAYS OCCURS 14 TIMES
003900                     INDEXED BY TR-DD-IDX.
004000         10  TR-DUTY-START-HH        PIC 9(02).
004100         10  TR-DUTY-START-MM        PIC 9(02).
004200         10  TR-DUTY-END-HH          PIC 9(02).
004300         10  TR-DUTY-END-MM          PIC 9(02).
004400         10  FILLER                  PIC X(01).
004500     05  FILLER                      PIC X(04).
004600*
004700*    TR-DUTY-TIME-N REDEFINES EACH DUTY-DAY ENTRY AS A PAIR OF
004800*    4-DIGIT CLOCK TIMES (HHMM).  THIS WAS THE VIEW THE WINDOW
004900*    TEST USED BEFORE CR-0260 REPLACED IT WITH THE MINUTES-
005000*    SINCE-MIDNIGHT COMPARE.  LEFT IN PLACE - THE TIMECARD EDIT
005100*    JOB STILL COPIES THIS BOOK AND DUMPS DUTY TIMES THIS WAY.
005200*
005300 01  TR-DUTY-TIME-N REDEFINES TR-DUTY-DAYS
005400                   OCCURS 14 TIMES INDEXED BY TR-DDN-IDX.
005500     05  TR-DUTY-START-T             PIC 9(04).
005600     05  TR-DUTY-END-T               PIC 9(04).
005700     05  FILLER                      PIC X(01).
005800*
005900*    TR-DUTY-DAY-TEXT REDEFINES A SINGLE DUTY-DAY ENTRY AS ONE
006000*    8-BYTE TEXT FIELD SO A DUTY WINDOW CAN BE DUMPED OR COPIED
006100*    WHOLE ON A DIAGNOSTIC LISTING WITHOUT RE-EDITING EACH
006200*    SUBFIELD ONE AT A TIME.
006300*
006400 01  TR-DUTY-DAY-TEXT REDEFINES TR-DUTY-DAYS
006500                     OCCURS 14 TIMES INDEXED BY TR-DDT-IDX.
006600     05  TR-DUTY-DAY-RAW             PIC X(08).
006700     05  FILLER                      PIC X(01).
006800******************************************************************
006900*    RUN-PARM-RECORD  --  ONE RECORD, LABELS THE WHOLE RUN        *
007000*    RP-DOMICILE    CREW BASE CODE, BLANK DEFAULTS TO 'DOM'       *
007100*    RP-AIRCRAFT    AIRCRAFT TYPE, BLANK DEFAULTS TO 'AC'         *
007200*    RP-BID-PERIOD  BID PERIOD CODE, BLANK DEFAULTS TO '0000'     *
007300******************************************************************
007400 01  RUN-PARM-RECORD.
007500     05  RP-DOMICILE                 PIC X(03).
007600     05  RP-AIRCRAFT                 PIC X(04).
007700     05  RP-BID-PERIOD               PIC X(04).
007800     05  FILLER                      PIC X(69).
007900*
008000*    RP-CHECK-AREA REDEFINES THE THREE PARAMETER FIELDS AS ONE
008100*    11-BYTE AREA SO 020-READ-RUN-PARMS CAN TELL IN ONE COMPARE
008200*    THAT THE WHOLE CARD WAS LEFT BLANK, THE NORMAL CASE FOR A
008300*    DEFAULTED OVERNIGHT RUN, BEFORE FALLING BACK TO THE
008400*    FIELD-BY-FIELD DEFAULT TEST FOR A PARTLY-PUNCHED CARD.
008500*
008600 01  RP-CHECK-AREA REDEFINES RUN-PARM-RECORD.
008700     05  RP-DOMICILE-CHK             PIC X(03).
008800     05  RP-AIRCRAFT-CHK             PIC X(04).
008900     05  RP-BID-PERIOD-CHK           PIC X(04).
009000     05  FILLER                      PIC X(69).
